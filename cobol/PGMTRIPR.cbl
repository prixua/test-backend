000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMTRIPR.
000300 AUTHOR. M LUCIANI.
000400 INSTALLATION. GERENCIA DE SISTEMAS - LOTE DE PELICULAS.
000500 DATE-WRITTEN. 03/18/1991.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.
000800
000900******************************************************************
001000*                     HISTORIAL DE CAMBIOS                      *
001100*  FECHA       PROG.  TICKET     DESCRIPCION                    *
001200*  ---------   -----  --------   ----------------------------- *
001300*  03/18/1991  MLU    CR-00117   ALTA INICIAL DEL PROGRAMA.     * CR-00117
001400*                                RECORTA BLANCOS DE UN TOKEN    *
001500*                                DE PRODUCTOR RECIBIDO POR      *
001600*                                LINKAGE Y AVISA SI QUEDA       *
001700*                                VACIO.                         *
001800*  11/07/1991  MLU    CR-00205   SE AGREGA BUSQUEDA DE BLANCO   * CR-00205
001900*                                INICIAL POR REFERENCE          *
002000*                                MODIFICATION (ANTES SOLO       *
002100*                                RECORTABA POR LA DERECHA).     *
002200*  04/22/1994  RPB    CR-00481   CORRIGE DESBORDE CUANDO EL     * CR-00481
002300*                                TOKEN LLEGA TODO EN BLANCO.    *
002400*  09/02/1998  JCA    CR-00933   REVISION Y2K DEL ENCABEZADO -  * CR-00933
002500*                                SIN CAMPOS DE FECHA AFECTADOS  *
002600*                                EN ESTE PROGRAMA.              *
002700*  02/14/2003  SMV    CR-01106   SE AMPLIA EL TOKEN DE ENTRADA  * CR-01106
002800*                                DE X(60) A X(500) PARA         *
002900*                                ACOMPAÑAR EL LARGO DE          *
003000*                                PRODUCTORES DEL LOTE DE        *
003100*                                PELICULAS.                     *
003200*  07/30/2009  DFQ    CR-01344   SE DOCUMENTA EL CONTRATO DE    * CR-01344
003300*                                LINKAGE PARA LOS NUEVOS        *
003400*                                PROGRAMAS DE ANALISIS.         *
003500*  03/17/2015  DFQ    CR-01515   SE QUITA LA CLASE NOMBRE-VALIDO* CR-01515
003600*                                DE SPECIAL-NAMES Y LOS TRES    *
003700*                                REDEFINES QUE NO SE USABAN EN  *
003800*                                NINGUN LADO (WS-NOMBRE-RECIBIDO*
003900*                                -R, -CUARTOS Y LK-COMUNICACION-*
004000*                                R): NO RESPALDABAN NINGUN TEST *
004100*                                NI DISPLAY REAL DE ESTE        *
004200*                                PROGRAMA.                      *
004300*  09/10/2015  DFQ    CR-01516   REVISION DE AUDITORIA: SE      * CR-01516
004400*                                RESTITUYE SPECIAL-NAMES (MNEMO-*
004500*                                NICO DE CONSOLA) Y LOS TRES     *
004600*                                REDEFINES DE WS-NOMBRE-RECIBIDO *
004700*                                Y DE LK-COMUNICACION, AHORA SI  *
004800*                                CON USO REAL: CUANDO EL TOKEN   *
004900*                                LLEGA TODO EN BLANCO (MISMO CASO*
005000*                                DE CR-00481) SE DIAGNOSTICA POR *
005100*                                CONSOLA SI SON BLANCOS DE       *
005200*                                VERDAD O LOW-VALUES DISFRAZADOS.*
005300******************************************************************
005400
005500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800*    MNEMONICO DE CONSOLA PARA EL DIAGNOSTICO DE TOKEN TODO EN
005900*    BLANCO (2350-DIAGNOSTICAR-VACIO-I). CR-01516.
006000 SPECIAL-NAMES.
006100     CONSOLE IS CONSOLA.
006200
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500
006600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 WORKING-STORAGE SECTION.
007100*=======================*
007200 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007300
007400*----------- INDICES Y CONTADORES  COMP -------------------------
007500 77  WS-LARGO-MAXIMO         PIC 9(04) COMP    VALUE 500.
007600 77  WS-POS-DER              PIC 9(04) COMP    VALUE ZEROS.
007700 77  WS-POS-IZQ              PIC 9(04) COMP    VALUE ZEROS.
007800 77  WS-LARGO-RESULTADO      PIC 9(04) COMP    VALUE ZEROS.
007900
008000*----------- AREA DE TRABAJO -------------------------------------
008100 01  WS-NOMBRE-RECIBIDO.
008200     03  WS-NOMBRE-RECIBIDO-TXT PIC X(499) VALUE SPACES.
008300     03  FILLER                 PIC X(001) VALUE SPACE.
008400*    REDEFINE DE DIAGNOSTICO: LOS PRIMEROS 40 BYTES DEL TOKEN
008500*    RECIBIDO, PARA EL DISPLAY POR CONSOLA CUANDO LLEGA TODO EN
008600*    BLANCO (2350-DIAGNOSTICAR-VACIO-I, CR-01516).
008700 01  WS-NOMBRE-RECIBIDO-R REDEFINES WS-NOMBRE-RECIBIDO.
008800     03  WS-NR-PRIMEROS-40      PIC X(040).
008900     03  FILLER                 PIC X(460).
009000*    REDEFINE EN CUATRO CUARTOS DE 125 BYTES, PARA EL MISMO
009100*    DISPLAY DE DIAGNOSTICO: PERMITE VER SI ALGUN CUARTO TRAE
009200*    LOW-VALUES EN LUGAR DE ESPACIOS DE VERDAD (CR-01516).
009300 01  WS-NOMBRE-RECIBIDO-CUARTOS REDEFINES WS-NOMBRE-RECIBIDO.
009400     03  WS-NR-CUARTO-1          PIC X(125).
009500     03  WS-NR-CUARTO-2          PIC X(125).
009600     03  WS-NR-CUARTO-3          PIC X(125).
009700     03  WS-NR-CUARTO-4          PIC X(125).
009800
009900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
010000
010100*---------------------------------------------------------------
010200 LINKAGE SECTION.
010300*================*
010400*    CONTRATO DE LLAMADA:
010500*    LK-NOMBRE-ENTRADA  -> TOKEN SIN RECORTAR (1 PRODUCTOR).
010600*    LK-NOMBRE-SALIDA   -> TOKEN RECORTADO (ALINEADO A IZQ.).
010700*    LK-NOMBRE-VACIO    -> 'S' SI QUEDO VACIO TRAS RECORTAR,
010800*                          'N' EN CASO CONTRARIO.
010900 01  LK-COMUNICACION.
011000     03  LK-NOMBRE-ENTRADA    PIC X(500).
011100     03  LK-NOMBRE-SALIDA     PIC X(500).
011200     03  LK-NOMBRE-VACIO      PIC X(01).
011300         88  LK-ES-VACIO                  VALUE 'S'.
011400         88  LK-NO-ES-VACIO               VALUE 'N'.
011500     03  FILLER               PIC X(09).
011600*    REDEFINE DE TRAZA COMPLETA DEL AREA DE LINKAGE (LOS 1010
011700*    BYTES DE ENTRADA, SALIDA Y BANDERA JUNTOS), PARA EL MISMO
011800*    DISPLAY DE DIAGNOSTICO DEL TOKEN VACIO (CR-01516).
011900 01  LK-COMUNICACION-R REDEFINES LK-COMUNICACION.
012000     03  LK-TRAZA-COMPLETA    PIC X(1010).
012100
012200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
012300 PROCEDURE DIVISION USING LK-COMUNICACION.
012400
012500 MAIN-PROGRAM-I.
012600
012700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
012800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
012900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
013000
013100 MAIN-PROGRAM-F. GOBACK.
013200
013300
013400*----  CUERPO INICIO - RECIBE EL TOKEN  -------------------------
013500 1000-INICIO-I.
013600
013700     MOVE SPACES             TO LK-NOMBRE-SALIDA
013800     MOVE 'S'                TO LK-NOMBRE-VACIO
013900     MOVE LK-NOMBRE-ENTRADA  TO WS-NOMBRE-RECIBIDO
014000     MOVE ZEROS              TO WS-POS-DER WS-POS-IZQ
014100                                 WS-LARGO-RESULTADO.
014200
014300 1000-INICIO-F. EXIT.
014400
014500
014600*----  CUERPO PRINCIPAL - RECORTE DE BLANCOS  --------------------
014700 2000-PROCESO-I.
014800
014900     PERFORM 2100-BUSCAR-FIN-I    THRU 2100-BUSCAR-FIN-F
015000     IF WS-POS-DER IS GREATER THAN ZEROS
015100        PERFORM 2200-BUSCAR-INICIO-I THRU 2200-BUSCAR-INICIO-F
015200        PERFORM 2300-ARMAR-SALIDA-I  THRU 2300-ARMAR-SALIDA-F
015300     ELSE
015400        PERFORM 2350-DIAGNOSTICAR-VACIO-I
015500           THRU 2350-DIAGNOSTICAR-VACIO-F
015600     END-IF.
015700
015800 2000-PROCESO-F. EXIT.
015900
016000*----  CR-01516: EL TOKEN LLEGO TODO EN BLANCO (MISMO CASO DEL  --
016100*----  CR-00481). SE MUESTRA POR CONSOLA SI SON BLANCOS DE       --
016200*----  VERDAD O LOW-VALUES DISFRAZADOS, POR CUARTO DEL CAMPO.    --
016300 2350-DIAGNOSTICAR-VACIO-I.
016400
016500     DISPLAY '* TOKEN RECIBIDO TODO EN BLANCO, PRIMEROS 40: ['
016600             WS-NR-PRIMEROS-40 ']' UPON CONSOLA
016700     DISPLAY '* CUARTOS VACIOS (1-4): [' WS-NR-CUARTO-1 ']['
016800             WS-NR-CUARTO-2 '][' WS-NR-CUARTO-3 ']['
016900             WS-NR-CUARTO-4 ']' UPON CONSOLA
017000     DISPLAY '* TRAZA LINKAGE: ' LK-TRAZA-COMPLETA UPON CONSOLA.
017100
017200 2350-DIAGNOSTICAR-VACIO-F. EXIT.
017300
017400
017500*---- BUSCA LA ULTIMA POSICION NO BLANCO (DE DERECHA A IZQ.) -----
017600 2100-BUSCAR-FIN-I.
017700
017800     PERFORM 2110-PROBAR-DERECHA-I THRU 2110-PROBAR-DERECHA-F
017900        VARYING WS-POS-DER FROM WS-LARGO-MAXIMO BY -1
018000        UNTIL WS-POS-DER = ZEROS
018100           OR WS-NOMBRE-RECIBIDO (WS-POS-DER:1) NOT = SPACE.
018200
018300 2100-BUSCAR-FIN-F. EXIT.
018400
018500*---- CUERPO DEL BARRIDO DERECHO (LA PRUEBA VA EN EL UNTIL) ------
018600 2110-PROBAR-DERECHA-I.
018700
018800     CONTINUE.
018900
019000 2110-PROBAR-DERECHA-F. EXIT.
019100
019200
019300*---- BUSCA LA PRIMERA POSICION NO BLANCO (DE IZQ. A DERECHA) ----
019400 2200-BUSCAR-INICIO-I.
019500
019600     PERFORM 2210-PROBAR-IZQUIERDA-I THRU 2210-PROBAR-IZQUIERDA-F
019700        VARYING WS-POS-IZQ FROM 1 BY 1
019800        UNTIL WS-POS-IZQ > WS-POS-DER
019900           OR WS-NOMBRE-RECIBIDO (WS-POS-IZQ:1) NOT = SPACE.
020000
020100 2200-BUSCAR-INICIO-F. EXIT.
020200
020300*---- CUERPO DEL BARRIDO IZQUIERDO (LA PRUEBA VA EN EL UNTIL) ----
020400 2210-PROBAR-IZQUIERDA-I.
020500
020600     CONTINUE.
020700
020800 2210-PROBAR-IZQUIERDA-F. EXIT.
020900
021000
021100*---- ARMA EL TOKEN RECORTADO, ALINEADO A LA IZQUIERDA  ----------
021200 2300-ARMAR-SALIDA-I.
021300
021400     COMPUTE WS-LARGO-RESULTADO =
021500             WS-POS-DER - WS-POS-IZQ + 1
021600     MOVE WS-NOMBRE-RECIBIDO (WS-POS-IZQ:WS-LARGO-RESULTADO)
021700                                 TO LK-NOMBRE-SALIDA
021800     SET LK-NO-ES-VACIO TO TRUE.
021900
022000 2300-ARMAR-SALIDA-F. EXIT.
022100
022200
022300*----  CUERPO FINAL  ---------------------------------------------
022400 9999-FINAL-I.
022500
022600     CONTINUE.
022700
022800 9999-FINAL-F. EXIT.
