000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCARPE.
000300 AUTHOR. M LUCIANI.
000400 INSTALLATION. GERENCIA DE SISTEMAS - LOTE DE PELICULAS.
000500 DATE-WRITTEN. 06/02/1992.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.
000800
000900******************************************************************
001000*                     HISTORIAL DE CAMBIOS                      *
001100*  FECHA       PROG.  TICKET     DESCRIPCION                    *
001200*  ---------   -----  --------   ----------------------------- *
001300*  06/02/1992  MLU    CR-00131   ALTA INICIAL. CARGA EL ARCHIVO * CR-00131
001400*                                PLANO DE PELICULAS (ENTRADA)   *
001500*                                AL MAESTRO VSAM LOTEPELI.      *
001600*  09/14/1992  MLU    CR-00162   SE AGREGA DESCARTE DE LA LINEA * CR-00162
001700*                                DE ENCABEZADO DEL ARCHIVO.     *
001800*  03/09/1995  RPB    CR-00519   SE CAMBIA EL ESQUEMA: AHORA SE * CR-00519
001900*                                VALIDA TODO EL LOTE ANTES DE   *
002000*                                GRABAR UN SOLO REGISTRO (TODO  *
002100*                                O NADA), PARA EVITAR LOTES A   *
002200*                                MEDIO CARGAR.                  *
002300*  11/20/1995  RPB    CR-00547   SE ARMA EL LOTE-ID (IDENTIF.   * CR-00547
002400*                                DE LOTE) A PARTIR DE UN        *
002500*                                CONTADOR SECUENCIAL MAS FECHA  *
002600*                                Y HORA DE PROCESO.              *
002700*  09/02/1998  JCA    CR-00934   REVISION Y2K. LED-ANIO YA ERA  * CR-00934
002800*                                DE 4 POSICIONES; SIN CAMBIOS   *
002900*                                DE IMPACTO EN ESTE PROGRAMA.   *
003000*  05/11/2001  SMV    CR-01042   SE AGREGA EL MODO DE CARGA      *CR-01042
003100*                                INICIAL: SI EL ARCHIVO DE      *
003200*                                ENTRADA NO EXISTE (FS = 35),   *
003300*                                EL PROGRAMA TERMINA SIN LOTE Y *
003400*                                SIN ERROR.                      *
003500*  02/18/2004  SMV    CR-01158   SE DERIVA LED-GANADORA A PARTIR* CR-01158
003600*                                DEL CAMPO DE TEXTO DE SI/NO DEL *
003700*                                ARCHIVO RECIBIDO.               *
003800*  07/30/2009  DFQ    CR-01345   SE INCORPORA EL TRATAMIENTO DE * CR-01345
003900*                                CAMPOS EN BLANCO COMO NULOS     *
004000*                                (ESTUDIOS/PRODUCTORES VACIOS). *
004100*  04/05/2013  DFQ    CR-01499   SE AMPLIA A X(500) EL CAMPO DE * CR-01499
004200*                                PRODUCTORES PARA ACOMPAÑAR      *
004300*                                TITULOS CON MUCHOS PRODUCTORES. *
004400*  03/10/2015  DFQ    CR-01512   EL DESBORDE DE WS-TBL-CSV-FILAS* CR-01512
004500*                                YA NO SE IGNORA EN SILENCIO: EL*
004600*                                LOTE QUEDA RECHAZADO Y LA FILA *
004700*                                QUE NO ENTRA EN LA TABLA NO SE *
004800*                                SUMA A TOTAL VALIDOS.           *
004900*  03/17/2015  DFQ    CR-01515   SE QUITA SPECIAL-NAMES COMPLETO* CR-01515
005000*                                (SOLO TENIA C01 IS TOP-OF-FORM):*
005100*                                ESTE PROGRAMA NO IMPRIME LISTADO*
005200*                                Y EL MNEMONICO NUNCA SE USABA.  *
005300*  09/10/2015  DFQ    CR-01516   REVISION DE AUDITORIA: SE      * CR-01516
005400*                                RESTITUYE SPECIAL-NAMES CON EL  *
005500*                                MNEMONICO DE CONSOLA 'CONSOLA', *
005600*                                USADO POR EL DISPLAY DE         *
005700*                                DESBORDE DE 2090-APILAR-FILA-I. *
005800******************************************************************
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300*    MNEMONICO DE CONSOLA PARA EL DISPLAY DE DESBORDE DE LA TABLA
006400*    DEL LOTE EN TRANSITO (2090-APILAR-FILA-I). CR-01516.
006500 SPECIAL-NAMES.
006600     CONSOLE IS CONSOLA.
006700
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000
007100     SELECT OPTIONAL ENTRADA ASSIGN TO DDENTRA
007200     ORGANIZATION IS LINE SEQUENTIAL
007300     FILE STATUS  IS FS-ENTRADA.
007400
007500     SELECT LOTEPELI ASSIGN TO DDLOTPEL
007600     ORGANIZATION IS INDEXED
007700     ACCESS       IS DYNAMIC
007800     RECORD KEY   IS LED-ID-SECUENCIAL
007900     ALTERNATE RECORD KEY IS LED-LOTE-ID WITH DUPLICATES
008000     FILE STATUS  IS FS-LOTEPELI.
008100
008200     SELECT CONTROLID ASSIGN TO DDCTLSEC
008300     ORGANIZATION IS INDEXED
008400     ACCESS       IS RANDOM
008500     RECORD KEY   IS CTL-LLAVE
008600     FILE STATUS  IS FS-CONTROLID.
008700
008800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  ENTRADA
009300     RECORDING MODE IS F.
009400 01  REG-ENTRADA            PIC X(1600).
009500
009600 FD  LOTEPELI.
009700     COPY CPLOTPEL.
009800
009900 FD  CONTROLID
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-CONTROLID.
010300     03  CTL-LLAVE           PIC X(08)    VALUE SPACES.
010400     03  CTL-ULTIMO-VALOR    PIC 9(09)    VALUE ZEROS.
010500     03  FILLER              PIC X(15)    VALUE SPACES.
010600
010700
010800 WORKING-STORAGE SECTION.
010900*=======================*
011000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011100
011200*---- FILE STATUS ------------------------------------------------
011300 77  FS-ENTRADA                 PIC XX      VALUE SPACES.
011400     88  FS-ENTRADA-FIN                     VALUE '10'.
011500     88  FS-ENTRADA-NO-EXISTE                VALUE '35'.
011600
011700 77  FS-LOTEPELI                PIC XX      VALUE SPACES.
011800 77  FS-CONTROLID               PIC XX      VALUE SPACES.
011900
012000 77  WS-STATUS-FIN               PIC X.
012100     88  WS-FIN-LECTURA                      VALUE 'Y'.
012200     88  WS-NO-FIN-LECTURA                    VALUE 'N'.
012300
012400 77  WS-LOTE-RECHAZADO            PIC X.
012500     88  WS-LOTE-ES-RECHAZADO                 VALUE 'S'.
012600     88  WS-LOTE-NO-ES-RECHAZADO              VALUE 'N'.
012700
012800 77  WS-FILA-APILADA              PIC X.
012900     88  WS-FILA-FUE-APILADA                  VALUE 'S'.
013000     88  WS-FILA-NO-FUE-APILADA               VALUE 'N'.
013100
013200*----------- INDICES Y CONTADORES  COMP --------------------------
013300 77  WS-IX-TABLA                 PIC 9(05) COMP    VALUE ZEROS.
013400 77  WS-TOPE-TABLA                PIC 9(05) COMP    VALUE 2000.
013500 77  WS-CANT-LEIDOS               PIC 9(05) COMP    VALUE ZEROS.
013600 77  WS-CANT-VALIDOS               PIC 9(05) COMP    VALUE ZEROS.
013700 77  WS-CANT-RECHAZADOS             PIC 9(05) COMP    VALUE ZEROS.
013800 77  WS-CANT-GRABADOS               PIC 9(05) COMP    VALUE ZEROS.
013900
014000*----------- AREA DE FECHA/HORA DE PROCESO ------------------------
014100 01  WS-FECHA-HOY.
014200     03  WS-FH-ANIO            PIC 9(04).
014300     03  WS-FH-MES             PIC 9(02).
014400     03  WS-FH-DIA             PIC 9(02).
014500     03  FILLER                PIC X(01)  VALUE SPACE.
014600 01  WS-HORA-AHORA.
014700     03  WS-HA-HORA            PIC 9(02).
014800     03  WS-HA-MINUTO          PIC 9(02).
014900     03  WS-HA-SEGUNDO         PIC 9(02).
015000     03  WS-HA-CENTESIMA       PIC 9(02).
015100     03  FILLER                PIC X(01)  VALUE SPACE.
015200
015300*----------- IDENTIFICADOR DE LOTE (FORMATO UUID DE 36) -----------
015400 01  WS-LOTE-ID-ARMADO.
015500     03  WS-LID-SECUENCIA      PIC 9(08)    VALUE ZEROS.
015600     03  WS-LID-GUION1         PIC X(01)    VALUE '-'.
015700     03  WS-LID-FECHA          PIC 9(08)    VALUE ZEROS.
015800     03  WS-LID-GUION2         PIC X(01)    VALUE '-'.
015900     03  WS-LID-HORA           PIC 9(06)    VALUE ZEROS.
016000     03  WS-LID-GUION3         PIC X(01)    VALUE '-'.
016100     03  FILLER                PIC X(11)    VALUE SPACES.
016200*    REDEFINE DEL LOTE-ID ARMADO, VISTO COMO UN UNICO CAMPO
016300*    DE 36 POSICIONES PARA MOVERLO A LED-LOTE-ID.
016400 01  WS-LOTE-ID-R REDEFINES WS-LOTE-ID-ARMADO.
016500     03  WS-LID-COMPLETO       PIC X(36).
016600
016700*----------- LINEA DE ENTRADA (CSV) -------------------------------
016800 01  WS-REG-CSV-LINEA.
016900     03  WS-CSV-TEXTO          PIC X(1598)  VALUE SPACES.
017000     03  FILLER                PIC X(002)   VALUE SPACES.
017100*    REDEFINE PARA EL DISPLAY DE DIAGNOSTICO QUE SE MUESTRA
017200*    CUANDO SE RECHAZA UN REGISTRO, SIN VOLCAR LA LINEA ENTERA.
017300 01  WS-REG-CSV-DIAGNOSTICO REDEFINES WS-REG-CSV-LINEA.
017400     03  WS-DIAG-PRIMEROS-80   PIC X(80).
017500     03  FILLER                PIC X(1520).
017600
017700*----------- TABLA DE CAMPOS DEL CSV PARTIDO POR UNSTRING ---------
017800 01  WS-CSV-CAMPOS.
017900     03  CSV-ANIO-TXT          PIC X(04)    VALUE SPACES.
018000     03  CSV-TITULO            PIC X(500)   VALUE SPACES.
018100     03  CSV-ESTUDIOS          PIC X(500)   VALUE SPACES.
018200     03  CSV-PRODUCTORES       PIC X(500)   VALUE SPACES.
018300     03  CSV-GANADORA-TXT      PIC X(10)    VALUE SPACES.
018400     03  WS-CSV-CANT-CAMPOS    PIC 9(02) COMP VALUE ZEROS.
018500     03  FILLER                PIC X(01)    VALUE SPACE.
018600 77  WS-CSV-ANIO-NUM           PIC 9(04)    VALUE ZEROS.
018700 77  WS-CSV-ANIO-OK            PIC X(01)    VALUE 'N'.
018800     88  WS-CSV-ANIO-ES-VALIDO            VALUE 'S'.
018900     88  WS-CSV-ANIO-NO-ES-VALIDO         VALUE 'N'.
019000 77  WS-CSV-COLUMNAS-OK        PIC X(01)    VALUE 'S'.
019100     88  WS-CSV-COLUMNAS-ALCANZAN          VALUE 'S'.
019200     88  WS-CSV-FALTAN-COLUMNAS             VALUE 'N'.
019300 77  WS-GANADORA-DERIVADA      PIC X(01)    VALUE 'N'.
019400 77  WS-HDR-TRIM               PIC X(10)    VALUE SPACES.
019500
019600*----------- AREA DE LLAMADA A PGMTRIPR (RECORTE DE BLANCOS) ------
019700 77  WS-PGMTRIPR               PIC X(08)    VALUE 'PGMTRIPR'.
019800 01  WS-LK-TRIPR.
019900     03  LK-TRIPR-ENTRADA      PIC X(500).
020000     03  LK-TRIPR-SALIDA       PIC X(500).
020100     03  LK-TRIPR-VACIO        PIC X(01).
020200         88  LK-TRIPR-ES-VACIO              VALUE 'S'.
020300         88  LK-TRIPR-NO-ES-VACIO           VALUE 'N'.
020400     03  FILLER                PIC X(09).
020500
020600*----------- LOTE EN TRANSITO (TODO O NADA) -----------------------
020700*    EL LOTE COMPLETO SE ARMA EN ESTA TABLA Y RECIEN CUANDO NO
020800*    QUEDA NINGUN REGISTRO RECHAZADO SE GRABA CONTRA LOTEPELI.
020900 01  WS-TBL-CSV-CABECERA.
021000     03  WS-TBL-CSV-CANT       PIC 9(05) COMP VALUE ZEROS.
021100     03  FILLER                PIC X(01) VALUE SPACE.
021200     03  WS-TBL-CSV-FILAS OCCURS 1 TO 2000 TIMES
021300                           DEPENDING ON WS-TBL-CSV-CANT
021400                           INDEXED BY WS-TBL-IX.
021500         05  TBL-ANIO             PIC 9(04).
021600         05  TBL-TITULO           PIC X(500).
021700         05  TBL-ESTUDIOS         PIC X(500).
021800         05  TBL-PRODUCTORES      PIC X(500).
021900         05  TBL-GANADORA         PIC X(01).
022000
022100 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
022200
022300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022400 PROCEDURE DIVISION.
022500
022600 MAIN-PROGRAM-I.
022700
022800     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F
022900     IF WS-NO-FIN-LECTURA
023000        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
023100                              UNTIL WS-FIN-LECTURA
023200        PERFORM 2900-GRABAR-LOTE-I THRU 2900-GRABAR-LOTE-F
023300     END-IF
023400     PERFORM 3000-FINAL-I      THRU 3000-FINAL-F.
023500
023600 MAIN-PROGRAM-F. GOBACK.
023700
023800
023900*----  CUERPO INICIO - ABRE ARCHIVOS Y ARMA EL LOTE-ID  ----------
024000 1000-INICIO-I.
024100
024200     SET WS-NO-FIN-LECTURA     TO TRUE
024300     SET WS-LOTE-NO-ES-RECHAZADO TO TRUE
024400     MOVE ZEROS TO WS-TBL-CSV-CANT
024500
024600     OPEN INPUT ENTRADA
024700     EVALUATE TRUE
024800        WHEN FS-ENTRADA-NO-EXISTE
024900           DISPLAY '* CARGA INICIAL - NO EXISTE ARCHIVO DE '
025000                   'ENTRADA, NADA PARA PROCESAR'
025100           SET WS-FIN-LECTURA TO TRUE
025200        WHEN FS-ENTRADA NOT EQUAL '00'
025300           DISPLAY '* ERROR EN OPEN ENTRADA = ' FS-ENTRADA
025400           MOVE 9999 TO RETURN-CODE
025500           SET WS-FIN-LECTURA TO TRUE
025600        WHEN OTHER
025700           CONTINUE
025800     END-EVALUATE
025900
026000     IF WS-NO-FIN-LECTURA
026100        OPEN I-O LOTEPELI
026200        IF FS-LOTEPELI NOT EQUAL '00'
026300           DISPLAY '* ERROR EN OPEN LOTEPELI = ' FS-LOTEPELI
026400           MOVE 9999 TO RETURN-CODE
026500           SET WS-FIN-LECTURA TO TRUE
026600        END-IF
026700     END-IF
026800
026900     IF WS-NO-FIN-LECTURA
027000        OPEN I-O CONTROLID
027100        IF FS-CONTROLID NOT EQUAL '00'
027200           DISPLAY '* ERROR EN OPEN CONTROLID = ' FS-CONTROLID
027300           MOVE 9999 TO RETURN-CODE
027400           SET WS-FIN-LECTURA TO TRUE
027500        END-IF
027600     END-IF
027700
027800     IF WS-NO-FIN-LECTURA
027900        PERFORM 1050-GENERAR-LOTE-I THRU 1050-GENERAR-LOTE-F
028000        PERFORM 2100-LEER-I         THRU 2100-LEER-F
028100     END-IF.
028200
028300 1000-INICIO-F. EXIT.
028400
028500
028600*----  ARMA EL LOTE-ID A PARTIR DE UN CONTADOR + FECHA + HORA ----
028700 1050-GENERAR-LOTE-I.
028800
028900     MOVE 'LOTE-SEC' TO CTL-LLAVE
029000     PERFORM 1060-SIG-VALOR-CONTROL-I THRU 1060-SIG-VALOR-CONTROL-F
029100     MOVE CTL-ULTIMO-VALOR TO WS-LID-SECUENCIA
029200
029300     ACCEPT WS-FECHA-HOY FROM DATE YYYYMMDD
029400     ACCEPT WS-HORA-AHORA FROM TIME
029500     MOVE WS-FH-ANIO  TO WS-LID-FECHA (1:4)
029600     MOVE WS-FH-MES   TO WS-LID-FECHA (5:2)
029700     MOVE WS-FH-DIA   TO WS-LID-FECHA (7:2)
029800     MOVE WS-HA-HORA     TO WS-LID-HORA (1:2)
029900     MOVE WS-HA-MINUTO   TO WS-LID-HORA (3:2)
030000     MOVE WS-HA-SEGUNDO  TO WS-LID-HORA (5:2)
030100     MOVE WS-LID-COMPLETO TO LED-LOTE-ID.
030200
030300 1050-GENERAR-LOTE-F. EXIT.
030400
030500
030600*----  LEE-INCREMENTA-REGRABA EL CONTADOR IDENTIFICADO POR ------
030700*----  CTL-LLAVE (LO-TE-SEC O REG-SEC), DEVUELVE EL NUEVO VALOR -
030800*----  EN CTL-ULTIMO-VALOR  --------------------------------------
030900 1060-SIG-VALOR-CONTROL-I.
031000
031100     READ CONTROLID
031200     IF FS-CONTROLID NOT EQUAL '00'
031300        MOVE ZEROS TO CTL-ULTIMO-VALOR
031400     END-IF
031500     ADD 1 TO CTL-ULTIMO-VALOR
031600     REWRITE REG-CONTROLID
031700     IF FS-CONTROLID NOT EQUAL '00'
031800        WRITE REG-CONTROLID
031900     END-IF.
032000
032100 1060-SIG-VALOR-CONTROL-F. EXIT.
032200
032300
032400*----  CUERPO PRINCIPAL - LEE, VALIDA Y APILA UN REGISTRO  ------
032500 2000-PROCESO-I.
032600
032700     PERFORM 2050-PARSEAR-I       THRU 2050-PARSEAR-F
032800     PERFORM 2010-ES-ENCABEZADO-I THRU 2010-ES-ENCABEZADO-F
032900
033000     IF WS-CSV-ANIO-OK = 'E'
033100        CONTINUE
033200     ELSE
033300        PERFORM 2055-VALIDAR-COLUMNAS-I THRU 2055-VALIDAR-COLUMNAS-F
033400        IF WS-CSV-FALTAN-COLUMNAS
033500           DISPLAY '* REGISTRO RECHAZADO, FALTAN COLUMNAS - '
033600                   'DEBE TENER AL MENOS 5 COLUMNAS - '
033700                   'YEAR;TITLE;STUDIOS;PRODUCERS;WINNER: '
033800                   WS-DIAG-PRIMEROS-80
033900           SET WS-LOTE-ES-RECHAZADO TO TRUE
034000           ADD 1 TO WS-CANT-RECHAZADOS
034100        ELSE
034200           PERFORM 2060-VALIDAR-ANIO-I THRU 2060-VALIDAR-ANIO-F
034300           IF WS-CSV-ANIO-ES-VALIDO
034400              PERFORM 2070-DERIVAR-GANADORA-I
034500                 THRU 2070-DERIVAR-GANADORA-F
034600              PERFORM 2080-NORMALIZAR-BLANCOS-I
034700                 THRU 2080-NORMALIZAR-BLANCOS-F
034800              PERFORM 2090-APILAR-FILA-I THRU 2090-APILAR-FILA-F
034900              IF WS-FILA-FUE-APILADA
035000                 ADD 1 TO WS-CANT-VALIDOS
035100              ELSE
035200                 ADD 1 TO WS-CANT-RECHAZADOS
035300              END-IF
035400           ELSE
035500              DISPLAY '* REGISTRO RECHAZADO, AÑO NO NUMERICO: '
035600                      CSV-ANIO-TXT ' - ' WS-DIAG-PRIMEROS-80
035700              SET WS-LOTE-ES-RECHAZADO TO TRUE
035800              ADD 1 TO WS-CANT-RECHAZADOS
035900           END-IF
036000        END-IF
036100     END-IF
036200
036300     PERFORM 2100-LEER-I THRU 2100-LEER-F.
036400
036500 2000-PROCESO-F. EXIT.
036600
036700
036800*----  BR-1: LA PRIMERA LINEA DEL CSV ES EL ENCABEZADO SI SU   --
036900*----  PRIMER CAMPO, RECORTADO Y SIN DISTINGUIR MAYUSCULAS,    --
037000*----  ES 'YEAR'.                                              --
037100 2010-ES-ENCABEZADO-I.
037200
037300     MOVE 'N' TO WS-CSV-ANIO-OK
037400     IF WS-CANT-LEIDOS = 1
037500        MOVE SPACES            TO LK-TRIPR-ENTRADA
037600        MOVE CSV-ANIO-TXT      TO LK-TRIPR-ENTRADA
037700        CALL WS-PGMTRIPR USING WS-LK-TRIPR
037800        MOVE SPACES            TO WS-HDR-TRIM
037900        MOVE LK-TRIPR-SALIDA (1:10) TO WS-HDR-TRIM
038000        INSPECT WS-HDR-TRIM CONVERTING
038100           'abcdefghijklmnopqrstuvwxyz'
038200           TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038300        IF WS-HDR-TRIM = 'YEAR'
038400           MOVE 'E' TO WS-CSV-ANIO-OK
038500        END-IF
038600     END-IF.
038700
038800 2010-ES-ENCABEZADO-F. EXIT.
038900
039000
039100*----  PARTE LA LINEA EN SUS CAMPOS, EN EL ORDEN DEL ARCHIVO:  --
039200*----  YEAR;TITLE;STUDIOS;PRODUCERS;WINNER  ---------------------
039300 2050-PARSEAR-I.
039400
039500     MOVE SPACES TO WS-CSV-CAMPOS
039600     UNSTRING WS-CSV-TEXTO DELIMITED BY ';'
039700        INTO CSV-ANIO-TXT
039800             CSV-TITULO
039900             CSV-ESTUDIOS
040000             CSV-PRODUCTORES
040100             CSV-GANADORA-TXT
040200        TALLYING IN WS-CSV-CANT-CAMPOS
040300     END-UNSTRING.
040400
040500 2050-PARSEAR-F. EXIT.
040600
040700
040800*----  BR-2: EL REGISTRO DEBE TENER AL MENOS 5 COLUMNAS  --------
040900 2055-VALIDAR-COLUMNAS-I.
041000
041100     SET WS-CSV-COLUMNAS-ALCANZAN TO TRUE
041200     IF WS-CSV-CANT-CAMPOS IS LESS THAN 5
041300        SET WS-CSV-FALTAN-COLUMNAS TO TRUE
041400     END-IF.
041500
041600 2055-VALIDAR-COLUMNAS-F. EXIT.
041700
041800
041900*----  BR-3: EL AÑO DEBE SER NUMERICO  ---------------------------
042000 2060-VALIDAR-ANIO-I.
042100
042200     SET WS-CSV-ANIO-NO-ES-VALIDO TO TRUE
042300     IF CSV-ANIO-TXT IS NUMERIC
042400        MOVE CSV-ANIO-TXT TO WS-CSV-ANIO-NUM
042500        SET WS-CSV-ANIO-ES-VALIDO TO TRUE
042600     END-IF.
042700
042800 2060-VALIDAR-ANIO-F. EXIT.
042900
043000
043100*----  BR-4: GANADORA ES VERDADERA SOLO SI EL CAMPO RECORTADO, --
043200*----  SIN DISTINGUIR MAYUSCULAS, ES EXACTAMENTE 'YES'  --------
043300*----  (PRUEBA DE IGUALDAD ESTRICTA, NO DE VALOR "VERDADERO"). --
043400 2070-DERIVAR-GANADORA-I.
043500
043600     MOVE SPACES            TO LK-TRIPR-ENTRADA
043700     MOVE CSV-GANADORA-TXT  TO LK-TRIPR-ENTRADA
043800     CALL WS-PGMTRIPR USING WS-LK-TRIPR
043900     MOVE SPACES            TO WS-HDR-TRIM
044000     MOVE LK-TRIPR-SALIDA (1:10) TO WS-HDR-TRIM
044100     INSPECT WS-HDR-TRIM CONVERTING
044200        'abcdefghijklmnopqrstuvwxyz'
044300        TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
044400     IF WS-HDR-TRIM = 'YES'
044500        MOVE 'Y' TO WS-GANADORA-DERIVADA
044600     ELSE
044700        MOVE 'N' TO WS-GANADORA-DERIVADA
044800     END-IF.
044900
045000 2070-DERIVAR-GANADORA-F. EXIT.
045100
045200
045300*----  RECORTA TITULO, Y RECORTA + BR-5: ESTUDIOS/PRODUCTORES  --
045400*----  EN BLANCO (TRAS EL RECORTE) QUEDAN EN BLANCO, NO SE      --
045500*----  GRABA UN VALOR A MEDIO RECORTAR.  -------------------------
045600 2080-NORMALIZAR-BLANCOS-I.
045700
045800     MOVE CSV-TITULO       TO LK-TRIPR-ENTRADA
045900     CALL WS-PGMTRIPR USING WS-LK-TRIPR
046000     MOVE LK-TRIPR-SALIDA  TO CSV-TITULO
046100
046200     MOVE CSV-ESTUDIOS     TO LK-TRIPR-ENTRADA
046300     CALL WS-PGMTRIPR USING WS-LK-TRIPR
046400     IF LK-TRIPR-ES-VACIO
046500        MOVE SPACES TO CSV-ESTUDIOS
046600     ELSE
046700        MOVE LK-TRIPR-SALIDA TO CSV-ESTUDIOS
046800     END-IF
046900
047000     MOVE CSV-PRODUCTORES  TO LK-TRIPR-ENTRADA
047100     CALL WS-PGMTRIPR USING WS-LK-TRIPR
047200     IF LK-TRIPR-ES-VACIO
047300        MOVE SPACES TO CSV-PRODUCTORES
047400     ELSE
047500        MOVE LK-TRIPR-SALIDA TO CSV-PRODUCTORES
047600     END-IF.
047700
047800 2080-NORMALIZAR-BLANCOS-F. EXIT.
047900
048000
048100*----  APILA LA FILA VALIDADA EN LA TABLA DEL LOTE EN TRANSITO --
048200 2090-APILAR-FILA-I.
048300
048400     SET WS-FILA-FUE-APILADA TO TRUE
048500     IF WS-TBL-CSV-CANT IS LESS THAN WS-TOPE-TABLA
048600        ADD 1 TO WS-TBL-CSV-CANT
048700        MOVE WS-CSV-ANIO-NUM      TO TBL-ANIO (WS-TBL-CSV-CANT)
048800        MOVE CSV-TITULO           TO TBL-TITULO (WS-TBL-CSV-CANT)
048900        MOVE CSV-ESTUDIOS         TO TBL-ESTUDIOS (WS-TBL-CSV-CANT)
049000        MOVE CSV-PRODUCTORES      TO TBL-PRODUCTORES
049100                                                  (WS-TBL-CSV-CANT)
049200        MOVE WS-GANADORA-DERIVADA TO TBL-GANADORA (WS-TBL-CSV-CANT)
049300     ELSE
049400        SET WS-FILA-NO-FUE-APILADA TO TRUE
049500        SET WS-LOTE-ES-RECHAZADO TO TRUE
049600        DISPLAY '* LOTE RECHAZADO, SUPERA EL TOPE DE '
049700                WS-TOPE-TABLA ' FILAS VALIDAS - '
049800                WS-DIAG-PRIMEROS-80
049900                UPON CONSOLA
050000     END-IF.
050100
050200 2090-APILAR-FILA-F. EXIT.
050300
050400
050500*----  LECTURA SECUENCIAL DEL ARCHIVO PLANO DE ENTRADA  ---------
050600 2100-LEER-I.
050700
050800     READ ENTRADA INTO WS-REG-CSV-LINEA
050900
051000     EVALUATE FS-ENTRADA
051100        WHEN '00'
051200           ADD 1 TO WS-CANT-LEIDOS
051300        WHEN '10'
051400           SET WS-FIN-LECTURA TO TRUE
051500        WHEN OTHER
051600           DISPLAY '* ERROR EN LECTURA ENTRADA = ' FS-ENTRADA
051700           MOVE 9999 TO RETURN-CODE
051800           SET WS-FIN-LECTURA TO TRUE
051900     END-EVALUATE.
052000
052100 2100-LEER-F. EXIT.
052200
052300
052400*----  BR-6/BR-7: GRABA EL LOTE COMPLETO O NO GRABA NADA  -------
052500 2900-GRABAR-LOTE-I.
052600
052700     IF WS-LOTE-ES-RECHAZADO
052800        PERFORM 2990-RECHAZAR-LOTE-I THRU 2990-RECHAZAR-LOTE-F
052900     ELSE
053000        PERFORM 2910-GRABAR-UNA-FILA-I
053100           THRU 2910-GRABAR-UNA-FILA-F
053200           VARYING WS-IX-TABLA FROM 1 BY 1
053300           UNTIL WS-IX-TABLA IS GREATER THAN WS-TBL-CSV-CANT
053400     END-IF.
053500
053600 2900-GRABAR-LOTE-F. EXIT.
053700
053800*----  GRABA UNA FILA DEL LOTE YA VALIDADO CONTRA LOTEPELI  -----
053900 2910-GRABAR-UNA-FILA-I.
054000
054100     MOVE 'REG-SEC' TO CTL-LLAVE
054200     PERFORM 1060-SIG-VALOR-CONTROL-I THRU 1060-SIG-VALOR-CONTROL-F
054300     MOVE CTL-ULTIMO-VALOR                 TO LED-ID-SECUENCIAL
054400     MOVE TBL-ANIO (WS-IX-TABLA)           TO LED-ANIO
054500     MOVE TBL-TITULO (WS-IX-TABLA)         TO LED-TITULO
054600     MOVE TBL-ESTUDIOS (WS-IX-TABLA)       TO LED-ESTUDIOS
054700     MOVE TBL-PRODUCTORES (WS-IX-TABLA)    TO LED-PRODUCTORES
054800     MOVE TBL-GANADORA (WS-IX-TABLA)       TO LED-GANADORA
054900     MOVE WS-LID-COMPLETO                  TO LED-LOTE-ID
055000
055100     ACCEPT WS-FECHA-HOY  FROM DATE YYYYMMDD
055200     ACCEPT WS-HORA-AHORA FROM TIME
055300     MOVE WS-FH-ANIO      TO LFA-ANIO
055400     MOVE '-'             TO LFA-GUION1
055500     MOVE WS-FH-MES       TO LFA-MES
055600     MOVE '-'             TO LFA-GUION2
055700     MOVE WS-FH-DIA       TO LFA-DIA
055800     MOVE 'T'             TO LFA-SEP-T
055900     MOVE WS-HA-HORA      TO LFA-HORA
056000     MOVE ':'             TO LFA-DOSPTS1
056100     MOVE WS-HA-MINUTO    TO LFA-MINUTO
056200     MOVE ':'             TO LFA-DOSPTS2
056300     MOVE WS-HA-SEGUNDO   TO LFA-SEGUNDO
056400     MOVE ','             TO LFA-COMA
056500     MOVE ZEROS           TO LFA-MICROS
056600
056700     WRITE WS-REG-PELILOTE
056800     IF FS-LOTEPELI EQUAL '00'
056900        ADD 1 TO WS-CANT-GRABADOS
057000     ELSE
057100        DISPLAY '* ERROR EN WRITE LOTEPELI = ' FS-LOTEPELI
057200        MOVE 9999 TO RETURN-CODE
057300     END-IF.
057400
057500 2910-GRABAR-UNA-FILA-F. EXIT.
057600
057700
057800*----  BR-7: EL LOTE TUVO AL MENOS UN RECHAZO, NO SE GRABA NADA -
057900 2990-RECHAZAR-LOTE-I.
058000
058100     DISPLAY '* LOTE RECHAZADO EN SU TOTALIDAD - '
058200             WS-CANT-RECHAZADOS ' REGISTRO(S) CON ERROR'
058300     MOVE SPACES TO LED-LOTE-ID.
058400
058500 2990-RECHAZAR-LOTE-F. EXIT.
058600
058700
058800*----  CUERPO FINAL - CIERRA ARCHIVOS Y MUESTRA TOTALES  --------
058900 3000-FINAL-I.
059000
059100     IF FS-ENTRADA NOT EQUAL SPACES AND
059200        FS-ENTRADA NOT EQUAL '35'
059300        CLOSE ENTRADA
059400     END-IF
059500     IF FS-LOTEPELI NOT EQUAL SPACES
059600        CLOSE LOTEPELI
059700     END-IF
059800     IF FS-CONTROLID NOT EQUAL SPACES
059900        CLOSE CONTROLID
060000     END-IF
060100
060200     DISPLAY '=============================================='
060300     DISPLAY ' TOTAL LEIDOS      : ' WS-CANT-LEIDOS
060400     DISPLAY ' TOTAL VALIDOS      : ' WS-CANT-VALIDOS
060500     DISPLAY ' TOTAL RECHAZADOS    : ' WS-CANT-RECHAZADOS
060600     DISPLAY ' TOTAL GRABADOS       : ' WS-CANT-GRABADOS
060700     IF WS-CANT-GRABADOS IS GREATER THAN ZEROS
060800        DISPLAY ' LOTE-ID GENERADO     : ' WS-LID-COMPLETO
060900     END-IF.
061000
061100 3000-FINAL-F. EXIT.
