000100*////////////////// (LOTE DE PELICULAS) /////////////////////////
000200**************************************************
000300*    LAYOUT  REGISTRO LEDGER DE PELICULAS         *
000400*    KC02788.ALU9999.LOTEPELI.MAESTRO             *
000500*    LARGO REGISTRO = 1586 BYTES                  *
000600*    LLAVE PRIMARIA    = LED-ID-SECUENCIAL        *
000700*    LLAVE ALTERNATIVA = LED-LOTE-ID (CON DUPLIC.) *
000800**************************************************
000900 01  WS-REG-PELILOTE.
001000*    ASIGNADA POR EL ARCHIVO MAESTRO AL GRABAR, NUNCA POR
001100*    EL PROGRAMA QUE IMPORTA EL CSV.
001200     03  LED-ID-SECUENCIAL     PIC 9(09)    VALUE ZEROS.
001300     03  LED-ANIO              PIC 9(04)    VALUE ZEROS.
001400     03  LED-TITULO            PIC X(500)   VALUE SPACES.
001500     03  LED-ESTUDIOS          PIC X(500)   VALUE SPACES.
001600     03  LED-PRODUCTORES       PIC X(500)   VALUE SPACES.
001700*    VALORES POSIBLES LED-GANADORA = Y (GANADORA) , N (NO)
001800     03  LED-GANADORA          PIC X(01)    VALUE 'N'.
001900         88  LED-ES-GANADORA                VALUE 'Y'.
002000         88  LED-NO-ES-GANADORA             VALUE 'N'.
002100*    IDENTIFICADOR DE LOTE DE IMPORTACION (FORMATO UUID)
002200     03  LED-LOTE-ID           PIC X(36)    VALUE SPACES.
002300*    FECHA/HORA DE ALTA DEL REGISTRO, FORMATO ISO8601
002400*    AAAA-MM-DDTHH:MM:SS,NNNNNN
002500     03  LED-FECHA-ALTA        PIC X(26)    VALUE SPACES.
002600     03  FILLER                PIC X(10)    VALUE SPACES.
002700
002800*    REDEFINE DE LA FECHA DE ALTA POR COMPONENTES, PARA
002900*    ARMADO Y VALIDACION DE LA MARCA DE TIEMPO ISO8601.
003000 01  WS-REG-PELILOTE-FECHA REDEFINES WS-REG-PELILOTE.
003100     03  FILLER                PIC X(1550).
003200     03  LFA-ANIO              PIC X(04).
003300     03  LFA-GUION1            PIC X(01).
003400     03  LFA-MES               PIC X(02).
003500     03  LFA-GUION2            PIC X(01).
003600     03  LFA-DIA               PIC X(02).
003700     03  LFA-SEP-T             PIC X(01).
003800     03  LFA-HORA              PIC X(02).
003900     03  LFA-DOSPTS1           PIC X(01).
004000     03  LFA-MINUTO            PIC X(02).
004100     03  LFA-DOSPTS2           PIC X(01).
004200     03  LFA-SEGUNDO           PIC X(02).
004300     03  LFA-COMA              PIC X(01).
004400     03  LFA-MICROS            PIC X(06).
004500     03  FILLER                PIC X(10).
004600*////////////////////////////////////////////////////////////////
