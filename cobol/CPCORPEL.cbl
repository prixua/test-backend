000100*////////////////// (CORTE) //////////////////////////////////////
000200**************************************************
000300*    LAYOUT FILA DE INTERVALO POR PRODUCTOR        *
000400*    SUBORDINADA A LA TABLA WS-TBL-INT-FILAS DE    *
000500*    PGMANPRE (NIVEL 05, SIN ENCABEZADO 01 PROPIO, *
000600*    PARA PODER COPIARSE DENTRO DE UN OCCURS).     *
000700*    LARGO FILA = 520 BYTES                        *
000800**************************************************
000900*    POSICION RELATIVA (1:500) NOMBRE DEL PRODUCTOR
001000     05  INT-PRODUCTOR         PIC X(500)   VALUE SPACES.
001100*    POSICION RELATIVA (501:4) ANIO DEL PREMIO ANTERIOR
001200     05  INT-ANIO-ANTERIOR     PIC 9(04)    VALUE ZEROS.
001300*    POSICION RELATIVA (505:4) ANIO DEL PREMIO SIGUIENTE
001400     05  INT-ANIO-SIGUIENTE    PIC 9(04)    VALUE ZEROS.
001500*    POSICION RELATIVA (509:4) SIGUIENTE MENOS ANTERIOR
001600     05  INT-INTERVALO         PIC 9(04)    VALUE ZEROS.
001700     05  FILLER                PIC X(08)    VALUE SPACES.
001800*////////////////////////////////////////////////////////////////
