000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMANPRE.
000300 AUTHOR. R BRIZUELA.
000400 INSTALLATION. GERENCIA DE SISTEMAS - LOTE DE PELICULAS.
000500 DATE-WRITTEN. 02/11/1993.
000600 DATE-COMPILED.
000700 SECURITY. USO INTERNO - SOLO PERSONAL AUTORIZADO.
000800
000900******************************************************************
001000*                     HISTORIAL DE CAMBIOS                      *
001100*  FECHA       PROG.  TICKET     DESCRIPCION                    *
001200*  ---------   -----  --------   ----------------------------- *
001300*  02/11/1993  RPB    CR-00203   ALTA INICIAL. ANALIZA UN LOTE  * CR-00203
001400*                                YA GRABADO EN LOTEPELI Y LISTA *
001500*                                EL INTERVALO MINIMO Y MAXIMO   *
001600*                                ENTRE PREMIOS DE UN MISMO      *
001700*                                PRODUCTOR.                     *
001800*  08/04/1993  RPB    CR-00240   SE AGREGA EL SORT POR          * CR-00240
001900*                                PRODUCTOR/AÑO PARA EL CORTE    *
002000*                                DE CONTROL DE INTERVALOS.      *
002100*  05/17/1996  JCA    CR-00611   SE FACTOREA EL RECORTE DE      * CR-00611
002200*                                BLANCOS DEL PRODUCTOR A UN     *
002300*                                SUBPROGRAMA (PGMTRIPR), YA     *
002400*                                QUE UN TITULO PUEDE TRAER      *
002500*                                VARIOS PRODUCTORES SEPARADOS   *
002600*                                POR COMA, PUNTO Y COMA O "AND".*
002700*  09/02/1998  JCA    CR-00935   REVISION Y2K DEL LISTADO - LOS * CR-00935
002800*                                CAMPOS DE AÑO YA ERAN DE 4      *
002900*                                POSICIONES, SIN CAMBIOS.       *
003000*  01/22/2002  SMV    CR-01078   SE AGREGA EL CASO DE LOTE SIN  * CR-01078
003100*                                INTERVALOS (NINGUN PRODUCTOR   *
003200*                                CON 2 O MAS PREMIOS): SE       *
003300*                                IMPRIME 'SIN DATOS' EN LAS     *
003400*                                DOS SECCIONES DEL LISTADO.     *
003500*  06/14/2006  DFQ    CR-01221   SE DOCUMENTA QUE SI EL LOTE-ID * CR-01221
003600*                                PEDIDO NO EXISTE EN LOTEPELI   *
003700*                                EL PROGRAMA ABORTA (NO ES EL   *
003800*                                MISMO CASO QUE LOTE SIN        *
003900*                                INTERVALOS).                   *
004000*  11/03/2011  DFQ    CR-01410   SE PRESERVAN LOS EMPATES EN EL * CR-01410
004100*                                MINIMO Y EN EL MAXIMO: SE      *
004200*                                LISTAN TODAS LAS FILAS QUE     *
004300*                                IGUALEN AL VALOR EXTREMO.      *
004400*  03/03/2015  DFQ    CR-01510   SE QUITA EL SORT POR          * CR-01510
004500*                                PRODUCTOR/AÑO: EL CORTE YA NO *
004600*                                DEPENDE DEL ARCHIVO TRABAJO    *
004700*                                WORKPROD. LOS PARES SE APILAN *
004800*                                EN UNA TABLA Y SE ORDENAN AHI *
004900*                                MISMO POR INTERCAMBIO.        *
005000*  03/03/2015  DFQ    CR-01511   SE AGREGA TOPE DE CAPACIDAD EN* CR-01511
005100*                                LA TABLA DE PARES Y EN LA DE  *
005200*                                INTERVALOS, IGUAL AL RESGUARDO *
005300*                                QUE YA TENIA PGMCARPE.         *
005400*  03/17/2015  DFQ    CR-01515   SE QUITAN C01 IS TOP-OF-FORM Y * CR-01515
005500*                                SPECIAL-NAMES COMPLETO: EL      *
005600*                                LISTADO SALTABA DE HOJA CON     *
005700*                                AFTER PAGE LITERAL, EL MNEMONICO*
005800*                                NUNCA SE USABA. SE APROVECHAN  *
005900*                                LOS DOS REDEFINES DE DIAGNOSTICO*
006000*                                (LOTE-ID Y LINKAGE DE PGMTRIPR)*
006100*                                PARA EL DISPLAY DE ABORTO Y DE *
006200*                                TOKEN VACIO.                    *
006300*  09/10/2015  DFQ    CR-01516   REVISION DE AUDITORIA: SE      * CR-01516
006400*                                RESTITUYE SPECIAL-NAMES (SE     *
006500*                                HABIA QUITADO DE MAS EN CR-01515*
006600*                                JUNTO CON EL MNEMONICO MUERTO). *
006700*                                AHORA EL SALTO DE HOJA DEL      *
006800*                                LISTADO SE HACE POR EL MNEMONICO*
006900*                                C01, NO POR EL LITERAL AFTER    *
007000*                                PAGE.                            *
007100******************************************************************
007200
007300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600
007700*    MNEMONICO DE IMPRESORA PARA EL SALTO DE HOJA DEL LISTADO
007800*    (6500-IMPRIMIR-TITULOS-I). CR-01516.
007900 SPECIAL-NAMES.
008000     C01 IS TOP-OF-FORM.
008100
008200 INPUT-OUTPUT SECTION.
008300 FILE-CONTROL.
008400
008500     SELECT PARMLOTE ASSIGN TO DDPARLOT
008600     ORGANIZATION IS LINE SEQUENTIAL
008700     FILE STATUS  IS FS-PARMLOTE.
008800
008900     SELECT LOTEPELI ASSIGN TO DDLOTPEL
009000     ORGANIZATION IS INDEXED
009100     ACCESS       IS DYNAMIC
009200     RECORD KEY   IS LED-ID-SECUENCIAL
009300     ALTERNATE RECORD KEY IS LED-LOTE-ID WITH DUPLICATES
009400     FILE STATUS  IS FS-LOTEPELI.
009500
009600     SELECT LISTADO ASSIGN TO DDLISTA
009700     FILE STATUS  IS FS-LISTADO.
009800
009900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
010000 DATA DIVISION.
010100 FILE SECTION.
010200
010300 FD  PARMLOTE.
010400 01  REG-PARMLOTE              PIC X(40).
010500
010600 FD  LOTEPELI.
010700     COPY CPLOTPEL.
010800
010900 FD  LISTADO
011000     BLOCK CONTAINS 0 RECORDS
011100     RECORDING MODE IS F.
011200 01  REG-LISTADO               PIC X(132).
011300
011400
011500 WORKING-STORAGE SECTION.
011600*=======================*
011700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
011800
011900*---- FILE STATUS ------------------------------------------------
012000 77  FS-PARMLOTE                PIC XX      VALUE SPACES.
012100 77  FS-LOTEPELI                PIC XX      VALUE SPACES.
012200 77  FS-LISTADO                 PIC XX      VALUE ZEROS.
012300
012400 77  WS-STATUS-FIN               PIC X.
012500     88  WS-FIN-LECTURA                      VALUE 'Y'.
012600     88  WS-NO-FIN-LECTURA                    VALUE 'N'.
012700
012800 77  WS-ORDEN-CAMBIO              PIC X.
012900     88  WS-HUBO-CAMBIO                       VALUE 'S'.
013000     88  WS-NO-HUBO-CAMBIO                    VALUE 'N'.
013100
013200 77  WS-REG-ELEGIBLE              PIC X.
013300     88  WS-ES-ELEGIBLE                       VALUE 'S'.
013400     88  WS-NO-ES-ELEGIBLE                     VALUE 'N'.
013500
013600*----------- INDICES Y CONTADORES  COMP --------------------------
013700 77  WS-PRODUCTORES-PUNTERO      PIC 9(04) COMP    VALUE 1.
013800 77  WS-CANT-LEIDOS               PIC 9(05) COMP    VALUE ZEROS.
013900 77  WS-CANT-ELEGIBLES             PIC 9(05) COMP    VALUE ZEROS.
014000 77  WS-CANT-TOKENS                 PIC 9(05) COMP    VALUE ZEROS.
014100 77  WS-TOPE-PARES                   PIC 9(05) COMP    VALUE 2000.
014200 77  WS-TOPE-INTERVALOS               PIC 9(05) COMP    VALUE 2000.
014300
014400*----------- LOTE-ID PEDIDO POR PARAMETRO -------------------------
014500 01  WS-LOTE-ID-PEDIDO.
014600     03  WS-LOTE-ID-PEDIDO-TXT     PIC X(36)  VALUE SPACES.
014700     03  FILLER                    PIC X(04)  VALUE SPACES.
014800*    REDEFINE POR COMPONENTES, PARA EL DISPLAY DE DIAGNOSTICO
014900*    DEL LOTE-ID PEDIDO (MISMO ARMADO QUE USA PGMCARPE). SE USA
015000*    EN 2999-ABEND-I (CR-01515).
015100 01  WS-LOTE-ID-PEDIDO-R REDEFINES WS-LOTE-ID-PEDIDO.
015200     03  WS-LIP-SECUENCIA          PIC X(08).
015300     03  FILLER                    PIC X(01).
015400     03  WS-LIP-FECHA              PIC X(08).
015500     03  FILLER                    PIC X(01).
015600     03  WS-LIP-HORA               PIC X(06).
015700     03  FILLER                    PIC X(16).
015800
015900*----------- ACUMULADOR DEL CORTE POR PRODUCTOR -------------------
016000 01  WS-CORTE-PRODUCTOR.
016100     03  WS-PRODUCTOR-ANT          PIC X(500) VALUE SPACES.
016200     03  WS-ANIO-ANT               PIC 9(04)  VALUE ZEROS.
016300     03  FILLER                    PIC X(01)  VALUE SPACE.
016400
016500*----------- TOKEN CRUDO DE PRODUCTOR Y LINKAGE DE PGMTRIPR -------
016600 77  WS-TOKEN-CRUDO               PIC X(500)  VALUE SPACES.
016700 77  WS-PGMTRIPR                  PIC X(08)   VALUE 'PGMTRIPR'.
016800 01  WS-LK-TRIPR.
016900     03  LK-NOMBRE-ENTRADA        PIC X(500).
017000     03  LK-NOMBRE-SALIDA         PIC X(500).
017100     03  LK-NOMBRE-VACIO          PIC X(01).
017200         88  LK-ES-VACIO                      VALUE 'S'.
017300         88  LK-NO-ES-VACIO                    VALUE 'N'.
017400     03  FILLER                   PIC X(09).
017500*    REDEFINE DE TRAZA, IGUAL AL LAYOUT DE LK-COMUNICACION DE
017600*    PGMTRIPR, PARA UN UNICO DISPLAY SI EL TOKEN RECORTADO
017700*    QUEDA VACIO (2410-EXTRAER-TOKEN-I, CR-01515).
017800 01  WS-LK-TRIPR-R REDEFINES WS-LK-TRIPR.
017900     03  WS-LK-TRIPR-TRAZA        PIC X(1010).
018000
018100*----------- TABLA DE PARES PRODUCTOR/AÑO A ORDENAR -----------------
018200*    AQUI SE APILAN LOS TOKENS DE PRODUCTOR YA RECORTADOS, JUNTO
018300*    CON EL AÑO DEL PREMIO, ANTES DE ORDENARLOS EN 3000-ORDENAR-I.
018400*    (CR-01510: YA NO SE LIBERAN A UN SORT, SE APILAN AQUI.)
018500 01  WS-TBL-PARPROD-CAB.
018600     03  WS-TBL-PAR-CANT          PIC 9(05) COMP VALUE ZEROS.
018700     03  FILLER                   PIC X(01) VALUE SPACE.
018800     03  WS-TBL-PAR-FILAS OCCURS 1 TO 2000 TIMES
018900                           DEPENDING ON WS-TBL-PAR-CANT
019000                           INDEXED BY WS-TBL-PAR-IX.
019100         05  PAR-PRODUCTOR          PIC X(500).
019200         05  PAR-ANIO               PIC 9(04).
019300         05  FILLER                 PIC X(08).
019400*    AREA DE INTERCAMBIO PARA EL ORDENAMIENTO POR BURBUJA DE
019500*    WS-TBL-PAR-FILAS (MISMO LARGO QUE UNA FILA DE LA TABLA).
019600 01  WS-PAR-INTERCAMBIO.
019700     03  WS-PARI-PRODUCTOR        PIC X(500).
019800     03  WS-PARI-ANIO             PIC 9(04).
019900     03  FILLER                   PIC X(08).
020000
020100*----------- TABLA DE INTERVALOS POR PRODUCTOR --------------------
020200*    RESULTADO DE SUMMARIZED AWARDS: UNA FILA POR CADA PAR DE
020300*    PREMIOS CONSECUTIVOS DE UN MISMO PRODUCTOR. EL LAYOUT DE LA
020400*    FILA ESTA EN EL COPYBOOK CPCORPEL (COMPARTIDO CON EL
020500*    REGISTRO DE TRABAJO ORIGINAL DEL CORTE).
020600 01  WS-TBL-INTERVALOS-CAB.
020700     03  WS-TBL-INT-CANT          PIC 9(05) COMP VALUE ZEROS.
020800     03  FILLER                   PIC X(01) VALUE SPACE.
020900     03  WS-TBL-INT-FILAS OCCURS 1 TO 2000 TIMES
021000                           DEPENDING ON WS-TBL-INT-CANT
021100                           INDEXED BY WS-TBL-INT-IX.
021200         COPY CPCORPEL.
021300
021400 77  WS-MIN-INTERVALO             PIC 9(04) COMP VALUE ZEROS.
021500 77  WS-MAX-INTERVALO             PIC 9(04) COMP VALUE ZEROS.
021600
021700*----------- FECHA DE PROCESO PARA EL TITULO DEL LISTADO ----------
021800 01  WS-FECHA.
021900     03  WS-FECHA-AA              PIC 99.
022000     03  WS-FECHA-MM              PIC 99.
022100     03  WS-FECHA-DD              PIC 99.
022200     03  FILLER                   PIC X(02)  VALUE SPACES.
022300
022400*----------- IMPRESION --------------------------------------------
022500 77  WS-CUENTA-LINEA              PIC 9(02) COMP VALUE ZEROS.
022600 77  WS-CUENTA-PAGINA             PIC 9(02) COMP VALUE 01.
022700
022800 01  WS-TITULO.
022900     03  FILLER             PIC X(01)       VALUE SPACES.
023000     03  FILLER             PIC X(38)       VALUE
023100               'ANALISIS DE INTERVALOS ENTRE PREMIOS '.
023200     03  WS-DD-TIT          PIC Z9          VALUE ZEROS.
023300     03  FILLER             PIC X           VALUE '-'.
023400     03  WS-MM-TIT          PIC Z9          VALUE ZEROS.
023500     03  FILLER             PIC X           VALUE '-'.
023600     03  FILLER             PIC 99          VALUE 20.
023700     03  WS-AA-TIT          PIC 99          VALUE ZEROS.
023800     03  FILLER             PIC X(4)        VALUE SPACES.
023900     03  FILLER             PIC X(15)       VALUE
024000                                             'NUMERO PAGINA: '.
024100     03  WS-PAG-IMP         PIC Z9          VALUE ZEROS.
024200     03  FILLER             PIC X(41)       VALUE SPACES.
024300
024400 01  WS-SUBTITULO.
024500     03  FILLER             PIC X           VALUE '|'.
024600     03  WS-SECCION-SUB     PIC X(18)       VALUE SPACES.
024700     03  FILLER             PIC X           VALUE '|'.
024800     03  WS-PRODUCTOR-SUB   PIC X(40)       VALUE 'PRODUCTOR'.
024900     03  FILLER             PIC X           VALUE '|'.
025000     03  WS-ANTERIOR-SUB    PIC X(12)       VALUE 'PREMIO ANT.'.
025100     03  FILLER             PIC X           VALUE '|'.
025200     03  WS-SIGUIENTE-SUB   PIC X(12)       VALUE 'PREMIO SIG.'.
025300     03  FILLER             PIC X           VALUE '|'.
025400     03  WS-INTERVALO-SUB   PIC X(12)       VALUE 'INTERVALO'.
025500     03  FILLER             PIC X(13)       VALUE SPACES.
025600
025700 01  WS-REG-LISTADO.
025800     03  WS-COL1            PIC X           VALUE SPACES.
025900     03  WS-SECCION-IMP     PIC X(18)       VALUE SPACES.
026000     03  WS-COL2            PIC X           VALUE SPACES.
026100     03  WS-PRODUCTOR-IMP   PIC X(40)       VALUE SPACES.
026200     03  WS-COL3            PIC X           VALUE SPACES.
026300     03  WS-ANTERIOR-IMP    PIC ZZZ9        VALUE ZEROS.
026400     03  WS-COL4            PIC X           VALUE SPACES.
026500     03  WS-SIGUIENTE-IMP   PIC ZZZ9        VALUE ZEROS.
026600     03  WS-COL5            PIC X           VALUE SPACES.
026700     03  WS-INTERVALO-IMP   PIC ZZZ9        VALUE ZEROS.
026800     03  FILLER             PIC X(22)       VALUE SPACES.
026900
027000 01  WS-LINE2               PIC X(132)      VALUE ALL '-'.
027100
027200 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
027300
027400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
027500 PROCEDURE DIVISION.
027600
027700 MAIN-PROGRAM-I.
027800
027900     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
028000     IF RETURN-CODE EQUAL ZEROS
028100        PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
028200        PERFORM 3000-ORDENAR-I THRU 3000-ORDENAR-F
028300        PERFORM 4000-CORTE-PRODUCTOR-I THRU 4000-CORTE-PRODUCTOR-F
028400        PERFORM 5000-RESUMIR-I THRU 5000-RESUMIR-F
028500     END-IF
028600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
028700
028800 MAIN-PROGRAM-F. GOBACK.
028900
029000
029100*----  CUERPO INICIO - LEE EL PARAMETRO Y POSICIONA EL LOTE  -----
029200 1000-INICIO-I.
029300
029400     OPEN INPUT PARMLOTE
029500     IF FS-PARMLOTE NOT EQUAL '00'
029600        DISPLAY '* ERROR EN OPEN PARMLOTE = ' FS-PARMLOTE
029700        MOVE 9999 TO RETURN-CODE
029800     ELSE
029900        READ PARMLOTE INTO WS-LOTE-ID-PEDIDO
030000        CLOSE PARMLOTE
030100        IF FS-PARMLOTE NOT EQUAL '00'
030200           DISPLAY '* ERROR LEYENDO PARMLOTE = ' FS-PARMLOTE
030300           MOVE 9999 TO RETURN-CODE
030400        END-IF
030500     END-IF
030600
030700     IF RETURN-CODE EQUAL ZEROS
030800        OPEN INPUT LOTEPELI
030900        IF FS-LOTEPELI NOT EQUAL '00'
031000           DISPLAY '* ERROR EN OPEN LOTEPELI = ' FS-LOTEPELI
031100           MOVE 9999 TO RETURN-CODE
031200        END-IF
031300     END-IF
031400
031500     IF RETURN-CODE EQUAL ZEROS
031600        MOVE WS-LOTE-ID-PEDIDO-TXT TO LED-LOTE-ID
031700        START LOTEPELI KEY IS EQUAL TO LED-LOTE-ID
031800        IF FS-LOTEPELI NOT EQUAL '00'
031900           PERFORM 2999-ABEND-I THRU 2999-ABEND-F
032000        END-IF
032100     END-IF.
032200
032300 1000-INICIO-F. EXIT.
032400
032500
032600*----  BR-13: EL LOTE-ID PEDIDO NO EXISTE EN LOTEPELI - FATAL  --
032700 2999-ABEND-I.
032800
032900     DISPLAY '* LOTE-ID INEXISTENTE, SE ABORTA EL ANALISIS: '
033000             WS-LOTE-ID-PEDIDO-TXT
033100     DISPLAY '*   SECUENCIA=' WS-LIP-SECUENCIA
033200             ' FECHA='       WS-LIP-FECHA
033300             ' HORA='        WS-LIP-HORA
033400     MOVE 9999 TO RETURN-CODE.
033500
033600 2999-ABEND-F. EXIT.
033700
033800
033900*----  IMPULSA LA LECTURA DEL LOTE Y ARMA LA TABLA DE PARES  ------
034000*----  PRODUCTOR/AÑO QUE SE ORDENA EN 3000-ORDENAR-I.  -----------
034100 2000-PROCESO-I.
034200
034300     SET WS-NO-FIN-LECTURA TO TRUE
034400     PERFORM 2100-LEER-I THRU 2100-LEER-F
034500     PERFORM 2200-TRATAR-REG-I THRU 2200-TRATAR-REG-F
034600        UNTIL WS-FIN-LECTURA.
034700
034800 2000-PROCESO-F. EXIT.
034900
035000
035100*----  LEE EL PROXIMO REGISTRO DEL LOTE POSICIONADO  -------------
035200 2100-LEER-I.
035300
035400     READ LOTEPELI NEXT RECORD
035500
035600     EVALUATE TRUE
035700        WHEN FS-LOTEPELI NOT EQUAL '00'
035800           SET WS-FIN-LECTURA TO TRUE
035900        WHEN LED-LOTE-ID NOT EQUAL WS-LOTE-ID-PEDIDO-TXT
036000           SET WS-FIN-LECTURA TO TRUE
036100        WHEN OTHER
036200           ADD 1 TO WS-CANT-LEIDOS
036300     END-EVALUATE.
036400
036500 2100-LEER-F. EXIT.
036600
036700
036800*----  FILTRA Y PARTE LOS PRODUCTORES DE UN REGISTRO ELEGIBLE  ---
036900 2200-TRATAR-REG-I.
037000
037100     PERFORM 2300-FILTRAR-I THRU 2300-FILTRAR-F
037200     IF WS-ES-ELEGIBLE
037300        ADD 1 TO WS-CANT-ELEGIBLES
037400        PERFORM 2400-PARTIR-PRODUCTORES-I
037500           THRU 2400-PARTIR-PRODUCTORES-F
037600     END-IF
037700     PERFORM 2100-LEER-I THRU 2100-LEER-F.
037800
037900 2200-TRATAR-REG-F. EXIT.
038000
038100
038200*----  BR-8: SOLO GANADORAS CON PRODUCTORES NO VACIOS  -----------
038300 2300-FILTRAR-I.
038400
038500     SET WS-NO-ES-ELEGIBLE TO TRUE
038600     IF LED-ES-GANADORA AND LED-PRODUCTORES NOT EQUAL SPACES
038700        SET WS-ES-ELEGIBLE TO TRUE
038800     END-IF.
038900
039000 2300-FILTRAR-F. EXIT.
039100
039200
039300*----  BR-9: PARTE LED-PRODUCTORES EN TOKENS Y LOS APILA YA     ----
039400*----  RECORTADOS, DESCARTANDO LOS QUE QUEDEN VACIOS  -------------
039500 2400-PARTIR-PRODUCTORES-I.
039600
039700     MOVE 1 TO WS-PRODUCTORES-PUNTERO
039800     PERFORM 2410-EXTRAER-TOKEN-I THRU 2410-EXTRAER-TOKEN-F
039900        UNTIL WS-PRODUCTORES-PUNTERO > 500.
040000
040100 2400-PARTIR-PRODUCTORES-F. EXIT.
040200
040300*----  CUERPO DE CADA TOKEN: RECORTA, Y SI NO QUEDA VACIO  -------
040400*----  LO APILA EN LA TABLA A ORDENAR  -----------------------------
040500 2410-EXTRAER-TOKEN-I.
040600
040700     MOVE SPACES TO WS-TOKEN-CRUDO
040800     UNSTRING LED-PRODUCTORES DELIMITED BY ',' OR ';' OR ' and '
040900        INTO WS-TOKEN-CRUDO
041000        WITH POINTER WS-PRODUCTORES-PUNTERO
041100
041200     MOVE WS-TOKEN-CRUDO TO LK-NOMBRE-ENTRADA
041300     CALL WS-PGMTRIPR USING WS-LK-TRIPR
041400
041500     IF LK-NO-ES-VACIO
041600        PERFORM 2420-APILAR-PAR-I THRU 2420-APILAR-PAR-F
041700     ELSE
041800        DISPLAY '* TOKEN DE PRODUCTOR VACIO, SE DESCARTA - '
041900                'TRAZA LINKAGE: ' WS-LK-TRIPR-TRAZA
042000     END-IF.
042100
042200 2410-EXTRAER-TOKEN-F. EXIT.
042300
042400*----  APILA EL PAR PRODUCTOR/AÑO EN LA TABLA QUE SE ORDENA EN  --
042500*----  3000-ORDENAR-I (CR-01511: CON TOPE DE CAPACIDAD)  ---------
042600 2420-APILAR-PAR-I.
042700
042800     IF WS-TBL-PAR-CANT IS LESS THAN WS-TOPE-PARES
042900        ADD 1 TO WS-TBL-PAR-CANT
043000        ADD 1 TO WS-CANT-TOKENS
043100        MOVE LK-NOMBRE-SALIDA TO PAR-PRODUCTOR (WS-TBL-PAR-CANT)
043200        MOVE LED-ANIO         TO PAR-ANIO (WS-TBL-PAR-CANT)
043300     ELSE
043400        DISPLAY '* TABLA DE PRODUCTORES LLENA, SE DESCARTA EL '
043500                'RESTO DEL LOTE'
043600     END-IF.
043700
043800 2420-APILAR-PAR-F. EXIT.
043900
044000
044100*----  ORDENA LOS PARES PRODUCTOR/AÑO POR INTERCAMBIO  ------------
044200*----  (CR-01510: YA NO SE USA EL SORT; LA TABLA SE ORDENA AQUI --
044300*----  MISMO, EN MEMORIA, ANTES DE DISPARAR EL CORTE)  -----------
044400 3000-ORDENAR-I.
044500
044600     IF WS-TBL-PAR-CANT IS GREATER THAN ZEROS
044700        SET WS-HUBO-CAMBIO TO TRUE
044800        PERFORM 3100-PASADA-I THRU 3100-PASADA-F
044900           UNTIL WS-NO-HUBO-CAMBIO
045000     END-IF.
045100
045200 3000-ORDENAR-F. EXIT.
045300
045400*----  UNA PASADA DE LA BURBUJA SOBRE TODA LA TABLA DE PARES  ----
045500 3100-PASADA-I.
045600
045700     SET WS-NO-HUBO-CAMBIO TO TRUE
045800     PERFORM 3110-COMPARAR-ADYACENTES-I THRU 3110-COMPARAR-ADYACENTES-F
045900        VARYING WS-TBL-PAR-IX FROM 1 BY 1
046000        UNTIL WS-TBL-PAR-IX EQUAL WS-TBL-PAR-CANT.
046100
046200 3100-PASADA-F. EXIT.
046300
046400*----  COMPARA UN PAR DE FILAS ADYACENTES Y LAS INTERCAMBIA SI  --
046500*----  EL PRODUCTOR/AÑO SIGUIENTE DEBE IR ANTES  ------------------
046600 3110-COMPARAR-ADYACENTES-I.
046700
046800     IF PAR-PRODUCTOR (WS-TBL-PAR-IX) GREATER
046900        PAR-PRODUCTOR (WS-TBL-PAR-IX + 1)
047000     OR (PAR-PRODUCTOR (WS-TBL-PAR-IX) EQUAL
047100         PAR-PRODUCTOR (WS-TBL-PAR-IX + 1)
047200         AND PAR-ANIO (WS-TBL-PAR-IX) GREATER
047300             PAR-ANIO (WS-TBL-PAR-IX + 1))
047400        PERFORM 3120-INTERCAMBIAR-I THRU 3120-INTERCAMBIAR-F
047500        SET WS-HUBO-CAMBIO TO TRUE
047600     END-IF.
047700
047800 3110-COMPARAR-ADYACENTES-F. EXIT.
047900
048000*----  INTERCAMBIA LAS DOS FILAS ADYACENTES DE WS-TBL-PAR-FILAS --
048100 3120-INTERCAMBIAR-I.
048200
048300     MOVE WS-TBL-PAR-FILAS (WS-TBL-PAR-IX)     TO WS-PAR-INTERCAMBIO
048400     MOVE WS-TBL-PAR-FILAS (WS-TBL-PAR-IX + 1)
048500        TO WS-TBL-PAR-FILAS (WS-TBL-PAR-IX)
048600     MOVE WS-PAR-INTERCAMBIO
048700        TO WS-TBL-PAR-FILAS (WS-TBL-PAR-IX + 1).
048800
048900 3120-INTERCAMBIAR-F. EXIT.
049000
049100*----  BR-10/BR-11/BR-12: CORTE DE CONTROL POR PRODUCTOR  --------
049200*----  RECORRE LA TABLA YA ORDENADA POR 3000-ORDENAR-I  -----------
049300 4000-CORTE-PRODUCTOR-I.
049400
049500     MOVE SPACES TO WS-PRODUCTOR-ANT
049600     MOVE ZEROS  TO WS-ANIO-ANT
049700
049800     PERFORM 4200-ACUMULAR-I THRU 4200-ACUMULAR-F
049900        VARYING WS-TBL-PAR-IX FROM 1 BY 1
050000        UNTIL WS-TBL-PAR-IX GREATER THAN WS-TBL-PAR-CANT.
050100
050200 4000-CORTE-PRODUCTOR-F. EXIT.
050300
050400
050500*----  BR-10: DESCARTA AÑOS REPETIDOS DEL MISMO PRODUCTOR  -------
050600*----  BR-11: EMITE EL INTERVALO ENTRE DOS PREMIOS CONSECUTIVOS --
050700 4200-ACUMULAR-I.
050800
050900     IF PAR-PRODUCTOR (WS-TBL-PAR-IX) NOT EQUAL WS-PRODUCTOR-ANT
051000        MOVE PAR-PRODUCTOR (WS-TBL-PAR-IX) TO WS-PRODUCTOR-ANT
051100        MOVE ZEROS        TO WS-ANIO-ANT
051200     END-IF
051300
051400     IF PAR-ANIO (WS-TBL-PAR-IX) NOT EQUAL WS-ANIO-ANT
051500        IF WS-ANIO-ANT NOT EQUAL ZEROS
051600           PERFORM 4300-EMITIR-INTERVALO-I
051700              THRU 4300-EMITIR-INTERVALO-F
051800        END-IF
051900        MOVE PAR-ANIO (WS-TBL-PAR-IX) TO WS-ANIO-ANT
052000     END-IF.
052100
052200 4200-ACUMULAR-F. EXIT.
052300
052400
052500*----  BR-12: SOLO SE EMITE CUANDO HAY DOS PREMIOS O MAS  --------
052600*----  (CR-01511: CON TOPE DE CAPACIDAD, IGUAL AL DE PGMCARPE)  --
052700 4300-EMITIR-INTERVALO-I.
052800
052900     IF WS-TBL-INT-CANT IS LESS THAN WS-TOPE-INTERVALOS
053000        ADD 1 TO WS-TBL-INT-CANT
053100        MOVE WS-PRODUCTOR-ANT TO INT-PRODUCTOR (WS-TBL-INT-CANT)
053200        MOVE WS-ANIO-ANT      TO INT-ANIO-ANTERIOR (WS-TBL-INT-CANT)
053300        MOVE PAR-ANIO (WS-TBL-PAR-IX)
053400           TO INT-ANIO-SIGUIENTE (WS-TBL-INT-CANT)
053500        COMPUTE INT-INTERVALO (WS-TBL-INT-CANT) =
053600                PAR-ANIO (WS-TBL-PAR-IX) - WS-ANIO-ANT
053700     ELSE
053800        DISPLAY '* TABLA DE INTERVALOS LLENA, SE DESCARTA EL '
053900                'RESTO DEL ANALISIS'
054000     END-IF.
054100
054200 4300-EMITIR-INTERVALO-F. EXIT.
054300
054400
054500*----  BR-14/BR-15: RESUME EL MINIMO Y EL MAXIMO INTERVALO  ------
054600 5000-RESUMIR-I.
054700
054800     OPEN OUTPUT LISTADO
054900     IF FS-LISTADO NOT EQUAL '00'
055000        DISPLAY '* ERROR EN OPEN LISTADO = ' FS-LISTADO
055100        MOVE 9999 TO RETURN-CODE
055200     END-IF
055300
055400     ACCEPT WS-FECHA FROM DATE
055500     MOVE WS-FECHA-AA TO WS-AA-TIT
055600     MOVE WS-FECHA-MM TO WS-MM-TIT
055700     MOVE WS-FECHA-DD TO WS-DD-TIT
055800     MOVE 18 TO WS-CUENTA-LINEA
055900
056000     IF WS-TBL-INT-CANT EQUAL ZEROS
056100*       BR-16: NI EL MINIMO NI EL MAXIMO EXISTEN CUANDO NO HAY
056200*       NINGUN PRODUCTOR CON DOS O MAS PREMIOS EN EL LOTE.
056300        PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
056400        PERFORM 5050-SIN-DATOS-I THRU 5050-SIN-DATOS-F
056500     ELSE
056600        MOVE INT-INTERVALO (1) TO WS-MIN-INTERVALO
056700        MOVE INT-INTERVALO (1) TO WS-MAX-INTERVALO
056800        PERFORM 5010-BUSCAR-MINMAX-I THRU 5010-BUSCAR-MINMAX-F
056900           VARYING WS-TBL-INT-IX FROM 1 BY 1
057000           UNTIL WS-TBL-INT-IX GREATER THAN WS-TBL-INT-CANT
057100        PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
057200        PERFORM 5100-LISTAR-MINIMO-I THRU 5100-LISTAR-MINIMO-F
057300        PERFORM 5200-LISTAR-MAXIMO-I THRU 5200-LISTAR-MAXIMO-F
057400     END-IF
057500
057600     CLOSE LISTADO.
057700
057800 5000-RESUMIR-F. EXIT.
057900
058000*----  BARRIDO UNICO QUE ACTUALIZA EL MINIMO Y EL MAXIMO  --------
058100 5010-BUSCAR-MINMAX-I.
058200
058300     IF INT-INTERVALO (WS-TBL-INT-IX) LESS THAN WS-MIN-INTERVALO
058400        MOVE INT-INTERVALO (WS-TBL-INT-IX) TO WS-MIN-INTERVALO
058500     END-IF
058600     IF INT-INTERVALO (WS-TBL-INT-IX) GREATER THAN WS-MAX-INTERVALO
058700        MOVE INT-INTERVALO (WS-TBL-INT-IX) TO WS-MAX-INTERVALO
058800     END-IF.
058900
059000 5010-BUSCAR-MINMAX-F. EXIT.
059100
059200
059300*----  BR-16: SECCIONES VACIAS EN ESPEJO CUANDO NO HAY DATOS  ----
059400 5050-SIN-DATOS-I.
059500
059600     MOVE SPACES TO WS-REG-LISTADO
059700     MOVE 'INTERVALO MINIMO:' TO WS-SECCION-IMP
059800     MOVE 'SIN DATOS PARA ESTE LOTE' TO WS-PRODUCTOR-IMP
059900     WRITE REG-LISTADO FROM WS-REG-LISTADO AFTER 1
060000
060100     MOVE SPACES TO WS-REG-LISTADO
060200     MOVE 'INTERVALO MAXIMO:' TO WS-SECCION-IMP
060300     MOVE 'SIN DATOS PARA ESTE LOTE' TO WS-PRODUCTOR-IMP
060400     WRITE REG-LISTADO FROM WS-REG-LISTADO AFTER 1.
060500
060600 5050-SIN-DATOS-F. EXIT.
060700
060800
060900*----  BR-15: LISTA TODAS LAS FILAS QUE IGUALEN EL MINIMO  -------
061000 5100-LISTAR-MINIMO-I.
061100
061200     PERFORM 5110-LISTAR-MINIMO-FILA-I THRU 5110-LISTAR-MINIMO-FILA-F
061300        VARYING WS-TBL-INT-IX FROM 1 BY 1
061400        UNTIL WS-TBL-INT-IX GREATER THAN WS-TBL-INT-CANT.
061500
061600 5100-LISTAR-MINIMO-F. EXIT.
061700
061800 5110-LISTAR-MINIMO-FILA-I.
061900
062000     IF INT-INTERVALO (WS-TBL-INT-IX) EQUAL WS-MIN-INTERVALO
062100        MOVE SPACES TO WS-REG-LISTADO
062200        MOVE 'INTERVALO MINIMO:' TO WS-SECCION-IMP
062300        MOVE INT-PRODUCTOR (WS-TBL-INT-IX)      TO WS-PRODUCTOR-IMP
062400        MOVE INT-ANIO-ANTERIOR (WS-TBL-INT-IX)  TO WS-ANTERIOR-IMP
062500        MOVE INT-ANIO-SIGUIENTE (WS-TBL-INT-IX) TO WS-SIGUIENTE-IMP
062600        MOVE INT-INTERVALO (WS-TBL-INT-IX)      TO WS-INTERVALO-IMP
062700        PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F
062800     END-IF.
062900
063000 5110-LISTAR-MINIMO-FILA-F. EXIT.
063100
063200
063300*----  BR-15: LISTA TODAS LAS FILAS QUE IGUALEN EL MAXIMO  -------
063400 5200-LISTAR-MAXIMO-I.
063500
063600     PERFORM 5210-LISTAR-MAXIMO-FILA-I THRU 5210-LISTAR-MAXIMO-FILA-F
063700        VARYING WS-TBL-INT-IX FROM 1 BY 1
063800        UNTIL WS-TBL-INT-IX GREATER THAN WS-TBL-INT-CANT.
063900
064000 5200-LISTAR-MAXIMO-F. EXIT.
064100
064200 5210-LISTAR-MAXIMO-FILA-I.
064300
064400     IF INT-INTERVALO (WS-TBL-INT-IX) EQUAL WS-MAX-INTERVALO
064500        MOVE SPACES TO WS-REG-LISTADO
064600        MOVE 'INTERVALO MAXIMO:' TO WS-SECCION-IMP
064700        MOVE INT-PRODUCTOR (WS-TBL-INT-IX)      TO WS-PRODUCTOR-IMP
064800        MOVE INT-ANIO-ANTERIOR (WS-TBL-INT-IX)  TO WS-ANTERIOR-IMP
064900        MOVE INT-ANIO-SIGUIENTE (WS-TBL-INT-IX) TO WS-SIGUIENTE-IMP
065000        MOVE INT-INTERVALO (WS-TBL-INT-IX)      TO WS-INTERVALO-IMP
065100        PERFORM 6000-GRABAR-SALIDA-I THRU 6000-GRABAR-SALIDA-F
065200     END-IF.
065300
065400 5210-LISTAR-MAXIMO-FILA-F. EXIT.
065500
065600
065700*----  PARRAFO PARA GRABAR LA SALIDA, CON SU PAGINACION  ---------
065800 6000-GRABAR-SALIDA-I.
065900
066000     IF WS-CUENTA-LINEA GREATER 40
066100        PERFORM 6500-IMPRIMIR-TITULOS-I THRU 6500-IMPRIMIR-TITULOS-F
066200     END-IF
066300
066400     WRITE REG-LISTADO FROM WS-REG-LISTADO AFTER 1
066500     IF FS-LISTADO NOT EQUAL '00'
066600        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
066700        MOVE 9999 TO RETURN-CODE
066800     END-IF
066900
067000     ADD 1 TO WS-CUENTA-LINEA.
067100
067200 6000-GRABAR-SALIDA-F. EXIT.
067300
067400*----  IMPRIME TITULO Y SUBTITULO AL TOPE DE CADA PAGINA  --------
067500 6500-IMPRIMIR-TITULOS-I.
067600
067700     MOVE WS-CUENTA-PAGINA TO WS-PAG-IMP
067800     MOVE 1 TO WS-CUENTA-LINEA
067900     ADD  1 TO WS-CUENTA-PAGINA
068000
068100     WRITE REG-LISTADO FROM WS-TITULO AFTER ADVANCING TOP-OF-FORM
068200     WRITE REG-LISTADO FROM WS-SUBTITULO AFTER 1
068300     WRITE REG-LISTADO FROM WS-LINE2 AFTER 1
068400
068500     IF FS-LISTADO NOT EQUAL '00'
068600        DISPLAY '* ERROR EN WRITE LISTADO = ' FS-LISTADO
068700        MOVE 9999 TO RETURN-CODE
068800     END-IF.
068900
069000 6500-IMPRIMIR-TITULOS-F. EXIT.
069100
069200
069300*----  CUERPO FINAL - CIERRA ARCHIVOS Y MUESTRA TOTALES  ---------
069400 9999-FINAL-I.
069500
069600     IF FS-LOTEPELI NOT EQUAL SPACES
069700        CLOSE LOTEPELI
069800     END-IF
069900
070000     DISPLAY '=============================================='
070100     DISPLAY ' LOTE-ID ANALIZADO  : ' WS-LOTE-ID-PEDIDO-TXT
070200     DISPLAY ' TOTAL LEIDOS        : ' WS-CANT-LEIDOS
070300     DISPLAY ' TOTAL ELEGIBLES      : ' WS-CANT-ELEGIBLES
070400     DISPLAY ' TOTAL PRODUCTORES     : ' WS-CANT-TOKENS
070500     DISPLAY ' TOTAL INTERVALOS       : ' WS-TBL-INT-CANT.
070600
070700 9999-FINAL-F. EXIT.
